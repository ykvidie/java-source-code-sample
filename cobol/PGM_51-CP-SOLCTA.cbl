000100*    CPSOLCTA
000200**************************************
000300*    LAYOUT SOLICITUD ALTA CUENTA    *
000400*    ORIGEN.LOTES.SOLENT             *
000500*    LARGO 61 BYTES                  *
000600**************************************
000700 01  REG-SOLCTA.
000800     03  SOL-NOM-BANCO       PIC X(30)    VALUE SPACES.
000900     03  SOL-NOM-TITULAR     PIC X(30)    VALUE SPACES.
001000     03  FILLER              PIC X(01)    VALUE SPACES.
001100*---- VISTA UNICA PARA BARRIDO DE BLANCOS Y LARGO MINIMO --------
001200 01  REG-SOLCTA-COMBO REDEFINES REG-SOLCTA.
001300     03  SOL-NOMBRES-COMBO   PIC X(60).
001400     03  FILLER              PIC X(01).
001500*////////////////////////////////////////////////////////////////
