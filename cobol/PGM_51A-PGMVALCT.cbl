000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMVALCT.
000300 AUTHOR.        C. BUSTAMANTE.
000400 INSTALLATION.  BANCO ORIGEN - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN.  06/06/1990.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO BANCO ORIGEN.
000800******************************************************************
000900*                 HISTORIAL DE MODIFICACIONES                   *
001000*  FECHA      AUTOR         PETICION   DESCRIPCION               *
001100*  ---------- ------------- ---------- ------------------------- *
001200*  06/06/1990 C.BUSTAMANTE  REQ-0289   ALTA INICIAL DEL PROGRAMA.*
001300*             VALIDA NOMBRE DE BANCO Y DE TITULAR DE LAS         *
001400*             SOLICITUDES DE ALTA DE CUENTA ANTES DE PASARLAS AL *
001500*             PROCESO DE APERTURA.                               *
001600*  21/01/1992 C.BUSTAMANTE  REQ-0289   SE DESCARTAN SOLICITUDES  *
001700*             CON NOMBRE DE MENOS DE 3 CARACTERES UTILES (ANTES  *
001800*             SOLO SE RECHAZABA EL NOMBRE COMPLETAMENTE VACIO).  *
001900*  09/10/1995 N.FIGUEROA    REQ-0472   SE ELIMINAN BLANCOS A LOS *
002000*             EXTREMOS DE AMBOS NOMBRES ANTES DE MEDIR EL LARGO, *
002100*             YA QUE LLEGABAN SOLICITUDES CON SANGRIA DE DIGITA- *
002200*             DOR (ARRASTRE DE COLUMNAS DEL FORMULARIO PAPEL).   *
002300*  03/12/1998 S.MAIDANA     REQ-0619   REVISION AGNO 2000: SIN   *
002400*             CAMPOS DE FECHA DE DOS DIGITOS EN ESTE PROGRAMA.   *
002500*  22/02/1999 S.MAIDANA     REQ-0619   CERTIFICACION AGNO 2000   *
002600*             FIRMADA POR GERENCIA DE SISTEMAS.                  *
002700*  14/04/2000 R.ITURRALDE   REQ-0655   MOTIVO DE RECHAZO UNICO   *
002800*             PARA BANCO Y TITULAR, TOMANDO EL PRIMERO QUE       *
002900*             FALLA (ANTES SE PODIA PISAR EL MOTIVO DEL BANCO    *
003000*             CON EL DEL TITULAR).                               *
003100*  15/09/2000 N.FIGUEROA    REQ-0701   SE SEPARA EL MOTIVO DE    *
003200*             RECHAZO POR NOMBRE VACIO DEL RECHAZO POR NOMBRE    *
003300*             CORTO (ANTES COMPARTIAN UN UNICO TEXTO Y AUDITORIA *
003400*             NO PODIA DISTINGUIR UN CASO DEL OTRO).             *
003500******************************************************************
003600*  PROGRAMA PGMVALCT                                            *
003700*  ===================                                          *
003800*  - LEE EL ARCHIVO DE SOLICITUDES DE ALTA DE CUENTA (NOMBRE DE  *
003900*    BANCO Y NOMBRE DEL TITULAR) Y POR CADA REGISTRO:            *
004000*    1) ELIMINA BLANCOS DE CABECERA Y COLA DE AMBOS NOMBRES.     *
004100*    2) RECHAZA EL REGISTRO SI ALGUN NOMBRE QUEDA VACIO O CON    *
004200*       MENOS DE 3 CARACTERES UTILES.                            *
004300*    3) GRABA EL RESULTADO (ACEPTADO/RECHAZADO Y MOTIVO).        *
004400******************************************************************
004500
004600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600     SELECT SOLENT  ASSIGN TO DDSOLENT
005700            FILE STATUS IS FS-SOLENT.
005800
005900     SELECT SOLSAL  ASSIGN TO DDSOLSAL
006000            FILE STATUS IS FS-SOLSAL.
006100
006200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 FD  SOLENT
006700     BLOCK CONTAINS 0 RECORDS
006800     RECORDING MODE IS F.
006900 01  REG-ENT-SOL              PIC X(61).
007000
007100 FD  SOLSAL
007200     BLOCK CONTAINS 0 RECORDS
007300     RECORDING MODE IS F.
007400 01  REG-SAL-SOL               PIC X(91).
007500
007600
007700 WORKING-STORAGE SECTION.
007800*========================*
007900 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008000
008100 77  FS-SOLENT                PIC XX      VALUE SPACES.
008200 77  FS-SOLSAL                PIC XX      VALUE SPACES.
008300
008400 77  WS-STATUS-FIN            PIC X       VALUE 'N'.
008500     88  WS-FIN-LECTURA                   VALUE 'Y'.
008600     88  WS-NO-FIN-LECTURA                VALUE 'N'.
008700
008800*//// COPY CPSOLCTA (VER PGM_51-CP-SOLCTA.CBL) ///////////////////
008900 01  WS-REG-SOLICITUD.
009000     03  SOL-NOM-BANCO       PIC X(30)    VALUE SPACES.
009100     03  SOL-NOM-TITULAR     PIC X(30)    VALUE SPACES.
009200     03  FILLER              PIC X(01)    VALUE SPACES.
009300*---- VISTA UNICA PARA BARRIDO DE BLANCOS Y LARGO MINIMO --------
009400 01  WS-REG-SOLICITUD-COMBO REDEFINES WS-REG-SOLICITUD.
009500     03  SOL-NOMBRES-COMBO   PIC X(60).
009600     03  FILLER              PIC X(01).
009700*//////////////////////////////////////////////////////////////
009800
009900*----------- REGISTRO DE RESULTADO DE VALIDACION -----------------
010000 01  REG-SOL-RESULT.
010100     03  RES-NOM-BANCO       PIC X(30)    VALUE SPACES.
010200     03  RES-NOM-TITULAR     PIC X(30)    VALUE SPACES.
010300     03  RES-COD-ESTADO      PIC X(01)    VALUE SPACES.
010400         88  RES-ACEPTADO                 VALUE 'A'.
010500         88  RES-RECHAZADO                VALUE 'R'.
010600     03  RES-MOTIVO          PIC X(29)    VALUE SPACES.
010700     03  FILLER              PIC X(01)    VALUE SPACES.
010800 01  REG-SOL-RESULT-BREVE REDEFINES REG-SOL-RESULT.
010900     03  RESB-NOMBRES        PIC X(60).
011000     03  RESB-RESULTADO      PIC X(30).
011100     03  FILLER              PIC X(01).
011200
011300*----------- CAMPO DE TRABAJO PARA EL BARRIDO DE BLANCOS ----------
011400 77  WS-CAMPO-TRABAJO         PIC X(30)   VALUE SPACES.
011500 77  WS-POS-INI               PIC 9(02) COMP VALUE ZEROS.
011600 77  WS-POS-FIN               PIC 9(02) COMP VALUE ZEROS.
011700 77  WS-LARGO-TRIM            PIC 9(02) COMP VALUE ZEROS.
011800*----------- MOTIVO DE CAMPO INVALIDO (BLANCO O CORTO) ------------
011900 77  WS-COD-RAZON-CAMPO       PIC X(01)   VALUE SPACES.        REQ-0701
012000     88  WS-CAMPO-OK                      VALUE 'S'.
012100     88  WS-CAMPO-VACIO                   VALUE 'B'.
012200     88  WS-CAMPO-CORTO                   VALUE 'C'.
012300 77  WS-LARGO-MINIMO          PIC 9(02) COMP VALUE 3.
012400
012500*----------- FECHA DE PROCESO (PARA MENSAJES DE OPERACION) --------
012600 77  WS-FECHA-PROCESO         PIC 9(06)   VALUE ZEROS.
012700 01  WS-FECHA-PROC-DESC REDEFINES WS-FECHA-PROCESO.
012800     03  WS-FEC-AA            PIC 9(02).
012900     03  WS-FEC-MM            PIC 9(02).
013000     03  WS-FEC-DD            PIC 9(02).
013100
013200*----------- CONTADORES DE CIERRE ---------------------------------
013300 77  WS-TOTAL-LEIDOS          PIC 9(07) COMP VALUE ZEROS.
013400 77  WS-TOTAL-ACEPTADOS       PIC 9(07) COMP VALUE ZEROS.
013500 77  WS-TOTAL-RECHAZADOS      PIC 9(07) COMP VALUE ZEROS.
013600
013700 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
013800
013900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
014000 PROCEDURE DIVISION.
014100
014200 MAIN-PROGRAM-I.
014300
014400     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
014500     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
014600                            UNTIL WS-FIN-LECTURA
014700     PERFORM 9000-FINAL-I   THRU 9000-FINAL-F.
014800
014900 MAIN-PROGRAM-F. GOBACK.
015000
015100
015200*----  APERTURA DE ARCHIVOS Y PRIMERA LECTURA -------------------
015300 1000-INICIO-I.
015400
015500     ACCEPT WS-FECHA-PROCESO FROM DATE
015600     SET  WS-NO-FIN-LECTURA TO TRUE
015700
015800     OPEN INPUT  SOLENT
015900     IF FS-SOLENT IS NOT EQUAL '00'
016000        DISPLAY '* ERROR EN OPEN SOLENT  = ' FS-SOLENT
016100        MOVE 9999 TO RETURN-CODE
016200        SET  WS-FIN-LECTURA TO TRUE
016300     END-IF
016400
016500     OPEN OUTPUT SOLSAL
016600     IF FS-SOLSAL IS NOT EQUAL '00'
016700        DISPLAY '* ERROR EN OPEN SOLSAL  = ' FS-SOLSAL
016800        MOVE 9999 TO RETURN-CODE
016900        SET  WS-FIN-LECTURA TO TRUE
017000     END-IF
017100
017200     IF NOT WS-FIN-LECTURA
017300        PERFORM 2100-LEER-I THRU 2100-LEER-F
017400     END-IF.
017500
017600 1000-INICIO-F. EXIT.
017700
017800
017900*----  DRIVER POR CADA SOLICITUD DE ALTA -------------------------
018000 2000-PROCESO-I.
018100
018200     MOVE SPACES TO REG-SOL-RESULT
018300     MOVE SOL-NOM-BANCO   TO RES-NOM-BANCO
018400     MOVE SOL-NOM-TITULAR TO RES-NOM-TITULAR
018500     MOVE 'A'             TO RES-COD-ESTADO
018600
018700     MOVE SOL-NOM-BANCO TO WS-CAMPO-TRABAJO
018800     PERFORM 2010-VALIDAR-CAMPO-I THRU 2010-VALIDAR-CAMPO-F
018900     EVALUATE TRUE                                             REQ-0701
019000        WHEN WS-CAMPO-OK
019100           CONTINUE
019200        WHEN WS-CAMPO-VACIO
019300           MOVE 'R' TO RES-COD-ESTADO
019400           MOVE 'INVALID SEARCH CRITERIA' TO RES-MOTIVO
019500        WHEN WS-CAMPO-CORTO
019600           MOVE 'R' TO RES-COD-ESTADO
019700           MOVE 'BANK NAME TOO SHORT' TO RES-MOTIVO
019800     END-EVALUATE
019900
020000     IF RES-ACEPTADO                                           REQ-0655
020100        MOVE SOL-NOM-TITULAR TO WS-CAMPO-TRABAJO
020200        PERFORM 2010-VALIDAR-CAMPO-I THRU 2010-VALIDAR-CAMPO-F
020300        EVALUATE TRUE                                          REQ-0701
020400           WHEN WS-CAMPO-OK
020500              CONTINUE
020600           WHEN WS-CAMPO-VACIO
020700              MOVE 'R' TO RES-COD-ESTADO
020800              MOVE 'INVALID SEARCH CRITERIA' TO RES-MOTIVO
020900           WHEN WS-CAMPO-CORTO
021000              MOVE 'R' TO RES-COD-ESTADO
021100              MOVE 'OWNER NAME TOO SHORT' TO RES-MOTIVO
021200        END-EVALUATE
021300     END-IF
021400
021500     PERFORM 2060-GRABAR-SALIDA-I THRU 2060-GRABAR-SALIDA-F
021600     PERFORM 2100-LEER-I          THRU 2100-LEER-F.
021700
021800 2000-PROCESO-F. EXIT.
021900
022000
022100*----  ELIMINA BLANCOS DE AMBOS EXTREMOS Y MIDE EL LARGO UTIL -----
022200 2010-VALIDAR-CAMPO-I.                                          REQ-0472
022300
022400     MOVE ZEROS  TO WS-POS-INI WS-POS-FIN WS-LARGO-TRIM
022500     MOVE SPACES TO WS-COD-RAZON-CAMPO
022600
022700     PERFORM 2011-SIN-OPERACION-I THRU 2011-SIN-OPERACION-F
022800        VARYING WS-POS-INI FROM 1 BY 1
022900           UNTIL WS-POS-INI > 30
023000              OR WS-CAMPO-TRABAJO (WS-POS-INI:1) NOT = SPACE
023100
023200     IF WS-POS-INI > 30
023300        MOVE ZEROS TO WS-LARGO-TRIM
023400     ELSE
023500        MOVE 30 TO WS-POS-FIN
023600        PERFORM 2011-SIN-OPERACION-I THRU 2011-SIN-OPERACION-F
023700           VARYING WS-POS-FIN FROM 30 BY -1
023800              UNTIL WS-POS-FIN < WS-POS-INI
023900                 OR WS-CAMPO-TRABAJO (WS-POS-FIN:1) NOT = SPACE
024000        COMPUTE WS-LARGO-TRIM = WS-POS-FIN - WS-POS-INI + 1
024100     END-IF
024200
024300*    RAZON DE RECHAZO: 'B' VACIO (LARGO CERO), 'C' CORTO         REQ-0701
024400*    (1 O 2 CARACTERES), 'S' CAMPO VALIDO.
024500     IF WS-LARGO-TRIM = ZEROS
024600        MOVE 'B' TO WS-COD-RAZON-CAMPO
024700     ELSE
024800        IF WS-LARGO-TRIM < WS-LARGO-MINIMO
024900           MOVE 'C' TO WS-COD-RAZON-CAMPO
025000        ELSE
025100           MOVE 'S' TO WS-COD-RAZON-CAMPO
025200        END-IF
025300     END-IF.
025400
025500 2010-VALIDAR-CAMPO-F. EXIT.
025600
025700
025800*----  PARRAFO ELEMENTAL USADO SOLO PARA RECORRER POSICIONES -----
025900 2011-SIN-OPERACION-I.
026000
026100     CONTINUE.
026200
026300 2011-SIN-OPERACION-F. EXIT.
026400
026500
026600*----  GRABACION DEL RESULTADO Y ACUMULACION DE CONTADORES -------
026700 2060-GRABAR-SALIDA-I.
026800
026900     ADD 1 TO WS-TOTAL-LEIDOS
027000     IF RES-ACEPTADO
027100        ADD 1 TO WS-TOTAL-ACEPTADOS
027200     ELSE
027300        ADD 1 TO WS-TOTAL-RECHAZADOS
027400     END-IF
027500
027600     WRITE REG-SAL-SOL FROM REG-SOL-RESULT
027700     IF FS-SOLSAL IS NOT EQUAL '00'
027800        DISPLAY '* ERROR EN WRITE SOLSAL = ' FS-SOLSAL
027900        MOVE 9999 TO RETURN-CODE
028000     END-IF.
028100
028200 2060-GRABAR-SALIDA-F. EXIT.
028300
028400
028500*----  LECTURA DE LA PROXIMA SOLICITUD ----------------------------
028600 2100-LEER-I.
028700
028800     READ SOLENT INTO WS-REG-SOLICITUD
028900
029000     EVALUATE FS-SOLENT
029100        WHEN '00'
029200           CONTINUE
029300        WHEN '10'
029400           SET WS-FIN-LECTURA TO TRUE
029500        WHEN OTHER
029600           DISPLAY '* ERROR EN LECTURA SOLENT = ' FS-SOLENT
029700           MOVE 9999 TO RETURN-CODE
029800           SET WS-FIN-LECTURA TO TRUE
029900     END-EVALUATE.
030000
030100 2100-LEER-F. EXIT.
030200
030300
030400*----  CIERRE DE ARCHIVOS Y RESUMEN POR CONSOLA -------------------
030500 9000-FINAL-I.
030600
030700     CLOSE SOLENT
030800     IF FS-SOLENT IS NOT EQUAL '00'
030900        DISPLAY '* ERROR EN CLOSE SOLENT = ' FS-SOLENT
031000        MOVE 9999 TO RETURN-CODE
031100     END-IF
031200
031300     CLOSE SOLSAL
031400     IF FS-SOLSAL IS NOT EQUAL '00'
031500        DISPLAY '* ERROR EN CLOSE SOLSAL = ' FS-SOLSAL
031600        MOVE 9999 TO RETURN-CODE
031700     END-IF
031800
031900     DISPLAY '=============================================='
032000     DISPLAY 'TOTAL SOLICITUDES LEIDAS    : ' WS-TOTAL-LEIDOS
032100     DISPLAY 'TOTAL SOLICITUDES ACEPTADAS : ' WS-TOTAL-ACEPTADOS
032200     DISPLAY 'TOTAL SOLICITUDES RECHAZADAS: '
032300                                        WS-TOTAL-RECHAZADOS.
032400
032500 9000-FINAL-F. EXIT.
