000100*    CPTRANIN
000200**************************************
000300*    LAYOUT TRANSACCION ENTRANTE     *
000400*    ORIGEN.LOTES.TRANENT            *
000500*    LARGO 30 BYTES                  *
000600**************************************
000700*    VALORES POSIBLES TRN-COD-ACCION *
000800*    W = RETIRO   D = DEPOSITO       *
000900*    T = TRANSFERENCIA               *
001000 01  REG-TRANSAC.
001100     03  TRN-IMPORTE         PIC S9(07)V99 COMP-3
001200                                          VALUE ZEROS.
001300     03  TRN-COD-SUC         PIC X(06)    VALUE SPACES.
001400     03  TRN-NRO-CTA         PIC X(08)    VALUE SPACES.
001500     03  TRN-NRO-CTA-DEST    PIC X(08)    VALUE SPACES.
001600     03  TRN-COD-ACCION      PIC X(01)    VALUE SPACES.
001700         88  TRN-RETIRO                   VALUE 'W'.
001800         88  TRN-DEPOSITO                 VALUE 'D'.
001900         88  TRN-TRANSF                   VALUE 'T'.
002000     03  FILLER              PIC X(02)    VALUE SPACES.
002100*////////////////////////////////////////////////////////////////
