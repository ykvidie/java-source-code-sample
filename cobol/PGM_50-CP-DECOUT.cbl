000100*    CPDECOUT
000200**************************************
000300*    LAYOUT RESULTADO DE DECISION    *
000400*    ORIGEN.LOTES.SALTRAN            *
000500*    LARGO 63 BYTES                  *
000600**************************************
000700*    VALORES POSIBLES DEC-TIPO-RESULT*
000800*    S = EXITO       I = INV-INPUT   *
000900*    E = VACIO       F = FALLA       *
001000 01  REG-DECISION.
001100     03  DEC-TIPO-RESULT     PIC X(01)    VALUE SPACES.
001200         88  DEC-EXITO                    VALUE 'S'.
001300         88  DEC-INVALIDO                 VALUE 'I'.
001400         88  DEC-VACIO                    VALUE 'E'.
001500         88  DEC-FALLA                    VALUE 'F'.
001600     03  DEC-MENSAJE         PIC X(60)    VALUE SPACES.
001700     03  DEC-PAYLOAD         PIC X(01)    VALUE 'N'.
001800     03  FILLER              PIC X(01)    VALUE SPACES.
001900*////////////////////////////////////////////////////////////////
