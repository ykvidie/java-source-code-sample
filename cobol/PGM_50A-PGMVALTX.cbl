000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMVALTX.
000300 AUTHOR.        R. ITURRALDE.
000400 INSTALLATION.  BANCO ORIGEN - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN.  14/03/1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO BANCO ORIGEN.
000800******************************************************************
000900*                 HISTORIAL DE MODIFICACIONES                   *
001000*  FECHA      AUTOR         PETICION   DESCRIPCION               *
001100*  ---------- ------------- ---------- ------------------------- *
001200*  14/03/1989 R.ITURRALDE   REQ-0231   ALTA INICIAL DEL PROGRAMA.*
001300*  02/05/1989 R.ITURRALDE   REQ-0231   SE AGREGA CORTE FINAL POR *
001400*             TIPO DE RESULTADO Y TOTAL DE IMPORTES EXITOSOS.    *
001500*  19/09/1990 S.MAIDANA     REQ-0304   SE INCORPORA LA ACCION DE *
001600*             TRANSFERENCIA (T) ADEMAS DE RETIRO Y DEPOSITO.     *
001700*  11/02/1991 S.MAIDANA     REQ-0304   ORDEN DEBITO-CREDITO PARA *
001800*             TRANSFERENCIA: SE DEBITA ORIGEN ANTES DE ACREDITAR *
001900*             EL DESTINO, POR SER LA UNICA SECUENCIA SEGURA.     *
002000*  27/06/1993 C.BUSTAMANTE  REQ-0418   CIRCULAR BCRA 3311: TOPES *
002100*             MINIMO (0,01) Y MAXIMO (1.000.000,00) DE IMPORTE.  *
002200*  14/07/1993 C.BUSTAMANTE  REQ-0418   INDICADOR DE SANEADO DE   *
002300*             IMPORTE (WS-SANEADO-SW) PARA AUDITORIA DE REDONDEO.*
002400*  08/11/1994 N.FIGUEROA    REQ-0455   MAESTRO DE CUENTAS PASA A *
002500*             ACCESO VSAM INDEXADO (ANTES SECUENCIAL EN CINTA).  *
002600*  30/01/1996 N.FIGUEROA    REQ-0502   CONTROL DE SALDO INSUFI-  *
002700*             CIENTE TAMBIEN PARA TRANSFERENCIAS, NO SOLO RETIRO.*
002800*  19/08/1997 C.BUSTAMANTE  REQ-0561   SE AGREGA VALIDACION DE   *
002900*             CAMPOS OBLIGATORIOS ANTES DE VALIDAR EL IMPORTE.   *
003000*  03/12/1998 S.MAIDANA     REQ-0619   REVISION AGNO 2000: NO SE *
003100*             ENCONTRARON FECHAS DE 2 DIGITOS EN ESTE PROGRAMA;  *
003200*             UNICO CAMPO FECHA (WS-FECHA-PROCESO) YA ES DE 6    *
003300*             POSICIONES AAMMDD, SIN IMPACTO.                    *
003400*  22/02/1999 S.MAIDANA     REQ-0619   CERTIFICACION AGNO 2000   *
003500*             FIRMADA POR GERENCIA DE SISTEMAS.                  *
003600*  17/05/2001 R.ITURRALDE   REQ-0688   MENSAJE POR DEFECTO PARA  *
003700*             RESULTADO 'F' UNIFICADO CON EL DE TARJETAS.        *
003800******************************************************************
003900*  PROGRAMA PGMVALTX                                            *
004000*  ===================                                          *
004100*  - LEE EL ARCHIVO DE TRANSACCIONES ENTRANTES (RETIRO, DEPOSITO,*
004200*    TRANSFERENCIA) Y POR CADA REGISTRO:                        *
004300*    1) VALIDA CAMPOS OBLIGATORIOS SEGUN EL TIPO DE ACCION.      *
004400*    2) VALIDA Y NORMALIZA EL IMPORTE (DOS DECIMALES, TOPES      *
004500*       MINIMO/MAXIMO, INDICADOR DE SANEADO).                    *
004600*    3) BUSCA LA/S CUENTA/S INVOLUCRADAS EN EL MAESTRO VSAM.     *
004700*    4) VERIFICA SALDO SUFICIENTE (RETIRO Y TRANSFERENCIA).      *
004800*    5) ACTUALIZA EL SALDO Y REGRABA EL MAESTRO DE CUENTAS.      *
004900*    6) GRABA UN REGISTRO DE RESULTADO POR CADA TRANSACCION.     *
005000*  - AL FINALIZAR, EMITE UN LISTADO DE CORTE UNICO CON LA        *
005100*    CANTIDAD Y EL IMPORTE ACUMULADO POR TIPO DE RESULTADO.      *
005200******************************************************************
005300
005400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300
006400     SELECT TRANENT ASSIGN TO DDTRANEN
006500            FILE STATUS IS FS-TRANENT.
006600
006700     SELECT CTAMAE  ASSIGN TO DDCTAMAE
006800            ORGANIZATION IS INDEXED
006900            ACCESS MODE  IS DYNAMIC
007000            RECORD KEY   IS CTA-CLAVE
007100            FILE STATUS  IS FS-CTAMAE.
007200
007300     SELECT SALTRAN ASSIGN TO DDSALTX
007400            FILE STATUS IS FS-SALTRAN.
007500
007600     SELECT LISTADO ASSIGN TO DDLISTA
007700            FILE STATUS IS FS-LISTADO.
007800
007900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008000 DATA DIVISION.
008100 FILE SECTION.
008200
008300 FD  TRANENT
008400     BLOCK CONTAINS 0 RECORDS
008500     RECORDING MODE IS F.
008600 01  REG-ENT-TRAN            PIC X(30).
008700
008800 FD  CTAMAE.
008900*//// COPY CPCTAMAE (VER PGM_50-CP-CTAMAE.CBL) //////////////////
009000 01  REG-CTAMAE.
009100     05  CTA-CLAVE.
009200         10  CTA-COD-SUC        PIC X(06).
009300         10  CTA-NRO-CTA        PIC X(08).
009400*---- VISTA ALTERNATIVA DE LA CLAVE PARA CORTE POR SUCURSAL -----
009500     05  CTA-CLAVE-CORTE REDEFINES CTA-CLAVE.
009600         10  CTC-COD-SUC        PIC X(06).
009700         10  CTC-NRO-CTA-NUM    PIC 9(08).
009800     05  CTA-SALDO              PIC S9(07)V99 COMP-3
009900                                             VALUE ZEROS.
010000     05  FILLER                 PIC X(02)   VALUE SPACES.
010100*/////////////////////////////////////////////////////////////
010200
010300 FD  SALTRAN
010400     BLOCK CONTAINS 0 RECORDS
010500     RECORDING MODE IS F.
010600 01  REG-SAL-TRAN             PIC X(63).
010700
010800 FD  LISTADO
010900     BLOCK CONTAINS 0 RECORDS
011000     RECORDING MODE IS F.
011100 01  REG-LISTADO              PIC X(132).
011200
011300
011400 WORKING-STORAGE SECTION.
011500*========================*
011600 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
011700
011800*----------- ARCHIVOS -------------------------------------------
011900 77  FS-TRANENT              PIC XX      VALUE SPACES.
012000     88  FS-TRANENT-FIN                  VALUE '10'.
012100 77  FS-CTAMAE                PIC XX      VALUE SPACES.
012200 77  FS-SALTRAN               PIC XX      VALUE SPACES.
012300 77  FS-LISTADO               PIC XX      VALUE SPACES.
012400
012500 77  WS-STATUS-FIN            PIC X       VALUE 'N'.
012600     88  WS-FIN-LECTURA                   VALUE 'Y'.
012700     88  WS-NO-FIN-LECTURA                VALUE 'N'.
012800
012900*----------- TOPES DE IMPORTE (CIRCULAR BCRA 3311) --------------
013000 77  WS-IMPORTE-MINIMO        PIC S9(07)V99 COMP-3 VALUE 0.01.
013100 77  WS-IMPORTE-MAXIMO        PIC S9(07)V99 COMP-3
013200                                           VALUE 1000000.00.
013300
013400*//// COPY CPTRANIN (VER PGM_50-CP-TRANIN.CBL) ///////////////////
013500 01  WS-REG-TRANSAC.
013600     03  TRN-IMPORTE         PIC S9(07)V99 COMP-3
013700                                          VALUE ZEROS.
013800     03  TRN-COD-SUC         PIC X(06)    VALUE SPACES.
013900     03  TRN-NRO-CTA         PIC X(08)    VALUE SPACES.
014000     03  TRN-NRO-CTA-DEST    PIC X(08)    VALUE SPACES.
014100     03  TRN-COD-ACCION      PIC X(01)    VALUE SPACES.
014200         88  TRN-RETIRO                   VALUE 'W'.
014300         88  TRN-DEPOSITO                 VALUE 'D'.
014400         88  TRN-TRANSF                   VALUE 'T'.
014500     03  FILLER              PIC X(02)    VALUE SPACES.
014600*//////////////////////////////////////////////////////////////
014700
014800*//// COPY CPDECOUT (VER PGM_50-CP-DECOUT.CBL) ///////////////////
014900 01  REG-DECISION.
015000     03  DEC-TIPO-RESULT     PIC X(01)    VALUE SPACES.
015100         88  DEC-EXITO                    VALUE 'S'.
015200         88  DEC-INVALIDO                 VALUE 'I'.
015300         88  DEC-VACIO                    VALUE 'E'.
015400         88  DEC-FALLA                    VALUE 'F'.
015500     03  DEC-MENSAJE         PIC X(60)    VALUE SPACES.
015600     03  DEC-PAYLOAD         PIC X(01)    VALUE 'N'.
015700     03  FILLER              PIC X(01)    VALUE SPACES.
015800*//////////////////////////////////////////////////////////////
015900
016000*----------- RESULTADO DE VALIDACION DE IMPORTE (EN MEMORIA) ----
016100*    NOTA: EL ARCHIVO DE ENTRADA YA LLEGA CON DOS DECIMALES; EL
016200*    INDICADOR DE SANEADO SOLO SE ENCIENDE SI ARRASTRA RESIDUO
016300*    DE EMPAQUETADO QUE EL REDONDEO ELIMINA.
016400 01  WS-RESULT-VALID.
016500     03  WS-IMPORTE-NORM      PIC S9(07)V99 COMP-3 VALUE ZEROS.
016600     03  WS-VALIDO-SW         PIC X(01)           VALUE 'N'.
016700     03  WS-SANEADO-SW        PIC X(01)           VALUE 'N'.
016800     03  WS-COD-RAZON         PIC X(02)           VALUE SPACES.
016850     03  FILLER               PIC X(02)           VALUE SPACES.
016900
017000*----------- COPIAS DE TRABAJO DE CUENTA ORIGEN Y DESTINO -------
017100 01  WS-CTA-ORIGEN.
017200     03  WS-ORI-CLAVE.
017300         05  WS-ORI-COD-SUC   PIC X(06).
017400         05  WS-ORI-NRO-CTA   PIC X(08).
017500     03  WS-ORI-SALDO         PIC S9(07)V99 COMP-3 VALUE ZEROS.
017600     03  FILLER               PIC X(02)           VALUE SPACES.
017700
017800 01  WS-CTA-DESTINO.
017900     03  WS-DES-CLAVE.
018000         05  WS-DES-COD-SUC   PIC X(06).
018100         05  WS-DES-NRO-CTA   PIC X(08).
018200     03  WS-DES-SALDO         PIC S9(07)V99 COMP-3 VALUE ZEROS.
018300     03  FILLER               PIC X(02)           VALUE SPACES.
018400
018500 77  WS-ORI-ENCONTRADA        PIC X(01)   VALUE 'N'.
018600     88  WS-ORI-OK                        VALUE 'S'.
018700 77  WS-DES-ENCONTRADA        PIC X(01)   VALUE 'N'.
018800     88  WS-DES-OK                        VALUE 'S'.
018900
019000*----------- CLASIFICACION DE RESULTADO DEL REGISTRO ------------
019100 77  WS-COD-RESULTADO         PIC X(01)   VALUE SPACES.
019200
019300*----------- ACUMULADORES POR TIPO DE RESULTADO -----------------
019400*    TABLA: 1=EXITO(S) 2=INVALIDO(I) 3=VACIO(E) 4=FALLA(F)
019500 01  WS-ACUM-TABLA.
019600     03  WS-ACUM-ENTRY OCCURS 4 TIMES.
019700         05  WS-ACUM-CANT     PIC 9(05)      COMP.
019800         05  WS-ACUM-IMPORTE  PIC S9(09)V99  COMP-3.
019900 01  WS-ACUM-INDIV REDEFINES WS-ACUM-TABLA.
020000     03  WS-ACUM-EXITO.
020100         05  WS-CANT-EXITO    PIC 9(05)      COMP.
020200         05  WS-IMP-EXITO     PIC S9(09)V99  COMP-3.
020300     03  WS-ACUM-INVALIDO.
020400         05  WS-CANT-INVALIDO PIC 9(05)      COMP.
020500         05  WS-IMP-INVALIDO  PIC S9(09)V99  COMP-3.
020600     03  WS-ACUM-VACIO.
020700         05  WS-CANT-VACIO    PIC 9(05)      COMP.
020800         05  WS-IMP-VACIO     PIC S9(09)V99  COMP-3.
020900     03  WS-ACUM-FALLA.
021000         05  WS-CANT-FALLA    PIC 9(05)      COMP.
021100         05  WS-IMP-FALLA     PIC S9(09)V99  COMP-3.
021200
021300 77  WS-INDICE-ACUM            PIC 9(01)      COMP.
021400 77  WS-TOTAL-REGISTROS        PIC 9(07)      COMP.
021500 77  WS-TOTAL-IMPORTE-EXITO    PIC S9(09)V99  COMP-3 VALUE ZEROS.
021600
021700*----------- FECHA DE PROCESO ------------------------------------
021800 77  WS-FECHA-PROCESO         PIC 9(06)      VALUE ZEROS.
021900 01  WS-FECHA-PROC-DESC REDEFINES WS-FECHA-PROCESO.
022000     03  WS-FEC-AA            PIC 9(02).
022100     03  WS-FEC-MM            PIC 9(02).
022200     03  WS-FEC-DD            PIC 9(02).
022300
022400*----------- CONTROL DE IMPRESION --------------------------------
022500 77  WS-CUENTA-LINEA           PIC 9(02) COMP VALUE ZEROS.
022600 77  WS-CUENTA-PAGINA          PIC 9(02) COMP VALUE 01.
022700 77  WS-LINE                   PIC X(132)     VALUE ALL '='.
022800 77  WS-LINE2                  PIC X(132)     VALUE ALL '-'.
022900 77  WS-SEPARATE               PIC X(132)     VALUE SPACES.
023000 77  WS-PIPE                   PIC X(03)      VALUE ' | '.
023100
023200 77  WS-CANT-EDIT              PIC ZZ,ZZ9.
023300 77  WS-IMPORTE-EDIT           PIC -Z(6)9.99.
023400 77  WS-TOTAL-REG-EDIT         PIC Z(6)9.
023500
023600 01  IMP-TITULO.
023700     03  FILLER               PIC X(01)  VALUE SPACES.
023800     03  FILLER               PIC X(43)  VALUE
023900         'BANCO ORIGEN - RESUMEN DE TRANSACCIONES'.
024000     03  FILLER               PIC X(01)  VALUE SPACES.
024100     03  IMP-TIT-FECHA        PIC X(08)  VALUE SPACES.
024200     03  FILLER               PIC X(04)  VALUE SPACES.
024300     03  FILLER               PIC X(08)  VALUE 'PAGINA: '.
024400     03  IMP-TIT-PAGINA       PIC Z9     VALUE ZEROS.
024500     03  FILLER               PIC X(65)  VALUE SPACES.
024600
024700 01  IMP-SUBTITULO.
024800     03  FILLER               PIC X(01)  VALUE '|'.
024900     03  IMP-RESULT-SUB       PIC X(10)  VALUE
025000         'RESULTADO '.
025100     03  FILLER               PIC X(01)  VALUE '|'.
025200     03  IMP-CANT-SUB         PIC X(14)  VALUE
025300         'CANT. REGISTROS'.
025400     03  FILLER               PIC X(01)  VALUE '|'.
025500     03  IMP-IMPORTE-SUB      PIC X(20)  VALUE
025600         'IMPORTE TOTAL EXITO '.
025700     03  FILLER               PIC X(01)  VALUE '|'.
025800     03  FILLER               PIC X(84)  VALUE SPACES.
025900
026000 01  IMP-DETALLE.
026100     03  FILLER               PIC X(01)  VALUE '|'.
026200     03  IMP-DET-RESULT       PIC X(10)  VALUE SPACES.
026300     03  FILLER               PIC X(01)  VALUE '|'.
026400     03  IMP-DET-CANT         PIC ZZ,ZZ9 VALUE ZEROS.
026500     03  FILLER               PIC X(08)  VALUE SPACES.
026600     03  FILLER               PIC X(01)  VALUE '|'.
026700     03  IMP-DET-IMPORTE      PIC -Z(6)9.99 VALUE ZEROS.
026800     03  FILLER               PIC X(12)  VALUE SPACES.
026900     03  FILLER               PIC X(01)  VALUE '|'.
027000     03  FILLER               PIC X(84)  VALUE SPACES.
027100
027200 01  IMP-TOTAL-FINAL.
027300     03  FILLER               PIC X(01)  VALUE SPACES.
027400     03  FILLER               PIC X(28)  VALUE
027500         'TOTAL REGISTROS PROCESADOS: '.
027600     03  IMP-TOT-REG          PIC Z(6)9  VALUE ZEROS.
027700     03  FILLER               PIC X(04)  VALUE SPACES.
027800     03  FILLER               PIC X(26)  VALUE
027900         'TOTAL IMPORTE EXITOSO: '.
028000     03  IMP-TOT-IMPORTE      PIC -Z(6)9.99 VALUE ZEROS.
028100     03  FILLER               PIC X(58)  VALUE SPACES.
028200
028300 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
028400
028500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
028600 PROCEDURE DIVISION.
028700
028800 MAIN-PROGRAM-I.
028900
029000     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
029100     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
029200                            UNTIL WS-FIN-LECTURA
029300     PERFORM 9000-FINAL-I   THRU 9000-FINAL-F.
029400
029500 MAIN-PROGRAM-F. GOBACK.
029600
029700
029800*----  APERTURA DE ARCHIVOS Y PRIMERA LECTURA -------------------
029900 1000-INICIO-I.
030000
030100     ACCEPT WS-FECHA-PROCESO FROM DATE
030200     SET  WS-NO-FIN-LECTURA TO TRUE
030300     INITIALIZE WS-ACUM-TABLA
030400
030500     OPEN INPUT  TRANENT
030600     IF FS-TRANENT IS NOT EQUAL '00'
030700        DISPLAY '* ERROR EN OPEN TRANENT = ' FS-TRANENT
030800        MOVE 9999 TO RETURN-CODE
030900        SET  WS-FIN-LECTURA TO TRUE
031000     END-IF
031100
031200     OPEN I-O CTAMAE
031300     IF FS-CTAMAE IS NOT EQUAL '00'
031400        DISPLAY '* ERROR EN OPEN CTAMAE  = ' FS-CTAMAE
031500        MOVE 9999 TO RETURN-CODE
031600        SET  WS-FIN-LECTURA TO TRUE
031700     END-IF
031800
031900     OPEN OUTPUT SALTRAN
032000     IF FS-SALTRAN IS NOT EQUAL '00'
032100        DISPLAY '* ERROR EN OPEN SALTRAN = ' FS-SALTRAN
032200        MOVE 9999 TO RETURN-CODE
032300        SET  WS-FIN-LECTURA TO TRUE
032400     END-IF
032500
032600     OPEN OUTPUT LISTADO
032700     IF FS-LISTADO IS NOT EQUAL '00'
032800        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
032900        MOVE 9999 TO RETURN-CODE
033000        SET  WS-FIN-LECTURA TO TRUE
033100     END-IF
033200
033300     IF NOT WS-FIN-LECTURA
033400        PERFORM 2100-LEER-I THRU 2100-LEER-F
033500     END-IF.
033600
033700 1000-INICIO-F. EXIT.
033800
033900
034000*----  DRIVER POR CADA TRANSACCION -------------------------------
034100 2000-PROCESO-I.
034200
034300     MOVE SPACES TO WS-COD-RESULTADO
034400     MOVE SPACES TO DEC-MENSAJE
034500     MOVE 'N'    TO DEC-PAYLOAD
034600     MOVE 'N'    TO WS-ORI-ENCONTRADA
034700     MOVE 'N'    TO WS-DES-ENCONTRADA
034800
034900     PERFORM 2010-PREVALIDAR-I THRU 2010-PREVALIDAR-F
035000
035100     IF WS-COD-RESULTADO = SPACES
035200        PERFORM 2020-VALIDAR-IMPORTE-I THRU 2020-VALIDAR-IMPORTE-F
035300     END-IF
035400
035500     IF WS-COD-RESULTADO = SPACES
035600        PERFORM 2030-BUSCAR-CUENTA-I THRU 2030-BUSCAR-CUENTA-F
035700     END-IF
035800
035900     IF WS-COD-RESULTADO = SPACES
036000        PERFORM 2040-VERIF-SALDO-I THRU 2040-VERIF-SALDO-F
036100     END-IF
036200
036300     IF WS-COD-RESULTADO = SPACES
036400        PERFORM 2050-ACTUALIZAR-SALDO-I
036500           THRU 2050-ACTUALIZAR-SALDO-F
036600        MOVE 'S' TO WS-COD-RESULTADO
036700        MOVE 'Y' TO DEC-PAYLOAD
036800     END-IF
036900
037000     PERFORM 2060-GRABAR-SALIDA-I THRU 2060-GRABAR-SALIDA-F
037100     PERFORM 2100-LEER-I          THRU 2100-LEER-F.
037200
037300 2000-PROCESO-F. EXIT.
037400
037500
037600*----  PRE-VALIDACION DE CAMPOS OBLIGATORIOS ---------------------
037700 2010-PREVALIDAR-I.                                               REQ-0561
037800
037900     IF TRN-RETIRO OR TRN-TRANSF
038000        IF TRN-COD-SUC = SPACES OR TRN-NRO-CTA = SPACES
038100           MOVE 'I' TO WS-COD-RESULTADO
038200           MOVE 'INVALID SEARCH CRITERIA' TO DEC-MENSAJE
038300        END-IF
038400     END-IF
038500
038600     IF WS-COD-RESULTADO = SPACES AND TRN-DEPOSITO
038700        IF TRN-NRO-CTA-DEST = SPACES
038800           MOVE 'I' TO WS-COD-RESULTADO
038900           MOVE 'INVALID SEARCH CRITERIA' TO DEC-MENSAJE
039000        END-IF
039100     END-IF.
039200
039300 2010-PREVALIDAR-F. EXIT.
039400
039500
039600*----  VALIDACION Y NORMALIZACION DEL IMPORTE ---------------------
039700 2020-VALIDAR-IMPORTE-I.                                          REQ-0418
039800
039900     IF TRN-IMPORTE IS NOT NUMERIC
040000        MOVE 'I'  TO WS-COD-RESULTADO
040100        MOVE '01' TO WS-COD-RAZON
040200        MOVE 'INVALID TRANSACTION AMOUNT FORMAT' TO DEC-MENSAJE
040300     ELSE
040400        COMPUTE WS-IMPORTE-NORM ROUNDED = TRN-IMPORTE
040500
040600        IF WS-IMPORTE-NORM NOT EQUAL TRN-IMPORTE
040700           MOVE 'Y' TO WS-SANEADO-SW
040800        ELSE
040900           MOVE 'N' TO WS-SANEADO-SW
041000        END-IF
041100
041200        IF WS-IMPORTE-NORM < WS-IMPORTE-MINIMO
041300           MOVE 'I'  TO WS-COD-RESULTADO
041400           MOVE '02' TO WS-COD-RAZON
041500           MOVE 'TRANSACTION AMOUNT TOO SMALL' TO DEC-MENSAJE
041600        ELSE
041700           IF WS-IMPORTE-NORM > WS-IMPORTE-MAXIMO
041800              MOVE 'I'  TO WS-COD-RESULTADO
041900              MOVE '03' TO WS-COD-RAZON
042000              MOVE 'TRANSACTION AMOUNT TOO LARGE' TO DEC-MENSAJE
042100           ELSE
042200              MOVE '00' TO WS-COD-RAZON
042300              MOVE 'Y'  TO WS-VALIDO-SW
042400              MOVE WS-IMPORTE-NORM TO TRN-IMPORTE
042500           END-IF
042600        END-IF
042700     END-IF.
042800
042900 2020-VALIDAR-IMPORTE-F. EXIT.
043000
043100
043200*----  BUSQUEDA DE CUENTA/S EN EL MAESTRO VSAM --------------------
043300 2030-BUSCAR-CUENTA-I.
043400
043500     IF TRN-RETIRO OR TRN-TRANSF
043600        MOVE TRN-COD-SUC TO CTA-COD-SUC
043700        MOVE TRN-NRO-CTA TO CTA-NRO-CTA
043800        READ CTAMAE INTO WS-CTA-ORIGEN
043900           INVALID KEY
044000              MOVE 'N' TO WS-ORI-ENCONTRADA
044100           NOT INVALID KEY
044200              MOVE 'S' TO WS-ORI-ENCONTRADA
044300        END-READ
044400        IF NOT WS-ORI-OK
044500           MOVE 'E' TO WS-COD-RESULTADO
044600           MOVE 'NO ACCOUNT FOUND' TO DEC-MENSAJE
044700        END-IF
044800     END-IF
044900
045000     IF WS-COD-RESULTADO = SPACES AND (TRN-DEPOSITO OR TRN-TRANSF)
045100        MOVE TRN-COD-SUC      TO CTA-COD-SUC
045200        MOVE TRN-NRO-CTA-DEST TO CTA-NRO-CTA
045300        READ CTAMAE INTO WS-CTA-DESTINO
045400           INVALID KEY
045500              MOVE 'N' TO WS-DES-ENCONTRADA
045600           NOT INVALID KEY
045700              MOVE 'S' TO WS-DES-ENCONTRADA
045800        END-READ
045900        IF NOT WS-DES-OK
046000           MOVE 'E' TO WS-COD-RESULTADO
046100           MOVE 'NO ACCOUNT FOUND' TO DEC-MENSAJE
046200        END-IF
046300     END-IF.
046400
046500 2030-BUSCAR-CUENTA-F. EXIT.
046600
046700
046800*----  VERIFICACION DE SALDO SUFICIENTE (RETIRO/TRANSFERENCIA) ---
046900 2040-VERIF-SALDO-I.                                              REQ-0502
047000
047100     IF TRN-RETIRO OR TRN-TRANSF
047200        IF TRN-IMPORTE > WS-ORI-SALDO
047300           MOVE 'F' TO WS-COD-RESULTADO
047400           MOVE 'INSUFFICIENT ACCOUNT BALANCE' TO DEC-MENSAJE
047500        END-IF
047600     END-IF.
047700
047800 2040-VERIF-SALDO-F. EXIT.
047900
048000
048100*----  ACTUALIZACION DE SALDO Y REGRABACION DEL MAESTRO ----------
048200 2050-ACTUALIZAR-SALDO-I.
048300
048400     IF TRN-RETIRO
048500        SUBTRACT TRN-IMPORTE FROM WS-ORI-SALDO
048600        MOVE WS-CTA-ORIGEN TO REG-CTAMAE
048700        REWRITE REG-CTAMAE
048800        IF FS-CTAMAE IS NOT EQUAL '00'
048900           DISPLAY '* ERROR EN REWRITE CTAMAE = ' FS-CTAMAE
049000           MOVE 9999 TO RETURN-CODE
049100        END-IF
049200     END-IF
049300
049400     IF TRN-DEPOSITO
049500        ADD TRN-IMPORTE TO WS-DES-SALDO
049600        MOVE WS-CTA-DESTINO TO REG-CTAMAE
049700        REWRITE REG-CTAMAE
049800        IF FS-CTAMAE IS NOT EQUAL '00'
049900           DISPLAY '* ERROR EN REWRITE CTAMAE = ' FS-CTAMAE
050000           MOVE 9999 TO RETURN-CODE
050100        END-IF
050200     END-IF
050300
050400     IF TRN-TRANSF                                                REQ-0304
050500        SUBTRACT TRN-IMPORTE FROM WS-ORI-SALDO
050600        MOVE WS-CTA-ORIGEN TO REG-CTAMAE
050700        REWRITE REG-CTAMAE
050800        IF FS-CTAMAE IS NOT EQUAL '00'
050900           DISPLAY '* ERROR EN REWRITE CTAMAE ORIGEN = '
051000                                                  FS-CTAMAE
051100           MOVE 9999 TO RETURN-CODE
051200        END-IF
051300
051400        ADD TRN-IMPORTE TO WS-DES-SALDO
051500        MOVE WS-CTA-DESTINO TO REG-CTAMAE
051600        REWRITE REG-CTAMAE
051700        IF FS-CTAMAE IS NOT EQUAL '00'
051800           DISPLAY '* ERROR EN REWRITE CTAMAE DESTINO = '
051900                                                  FS-CTAMAE
052000           MOVE 9999 TO RETURN-CODE
052100        END-IF
052200     END-IF.
052300
052400 2050-ACTUALIZAR-SALDO-F. EXIT.
052500
052600
052700*----  GRABACION DEL RESULTADO Y ACUMULACION DE TOTALES ----------
052800 2060-GRABAR-SALIDA-I.
052900
053000     MOVE WS-COD-RESULTADO TO DEC-TIPO-RESULT
053100
053200     EVALUATE TRUE
053300        WHEN DEC-EXITO
053400           MOVE 1 TO WS-INDICE-ACUM
053500           ADD TRN-IMPORTE TO WS-IMP-EXITO
053600           ADD TRN-IMPORTE TO WS-TOTAL-IMPORTE-EXITO
053700        WHEN DEC-INVALIDO
053800           MOVE 2 TO WS-INDICE-ACUM
053900        WHEN DEC-VACIO
054000           MOVE 3 TO WS-INDICE-ACUM
054100        WHEN DEC-FALLA
054200           MOVE 4 TO WS-INDICE-ACUM
054300     END-EVALUATE
054400
054500     ADD 1 TO WS-ACUM-CANT (WS-INDICE-ACUM)
054600     ADD 1 TO WS-TOTAL-REGISTROS
054700
054800     WRITE REG-SAL-TRAN FROM REG-DECISION
054900     IF FS-SALTRAN IS NOT EQUAL '00'
055000        DISPLAY '* ERROR EN WRITE SALTRAN = ' FS-SALTRAN
055100        MOVE 9999 TO RETURN-CODE
055200     END-IF.
055300
055400 2060-GRABAR-SALIDA-F. EXIT.
055500
055600
055700*----  LECTURA DE LA PROXIMA TRANSACCION --------------------------
055800 2100-LEER-I.
055900
056000     READ TRANENT INTO WS-REG-TRANSAC
056100
056200     EVALUATE FS-TRANENT
056300        WHEN '00'
056400           CONTINUE
056500        WHEN '10'
056600           SET WS-FIN-LECTURA TO TRUE
056700        WHEN OTHER
056800           DISPLAY '* ERROR EN LECTURA TRANENT = ' FS-TRANENT
056900           MOVE 9999 TO RETURN-CODE
057000           SET WS-FIN-LECTURA TO TRUE
057100     END-EVALUATE.
057200
057300 2100-LEER-F. EXIT.
057400
057500
057600*----  CIERRE DE ARCHIVOS Y LISTADO DE RESUMEN --------------------
057700 9000-FINAL-I.
057800
057900     PERFORM 9010-CLOSE-FILES  THRU 9010-CLOSE-FILES-F
058000     PERFORM 9020-IMPRIMIR-TITULOS THRU 9020-IMPRIMIR-TITULOS-F
058100     PERFORM 9030-IMPRIMIR-DETALLE THRU 9030-IMPRIMIR-DETALLE-F
058200        VARYING WS-INDICE-ACUM FROM 1 BY 1
058300           UNTIL WS-INDICE-ACUM > 4
058400     PERFORM 9040-IMPRIMIR-TOTALES THRU 9040-IMPRIMIR-TOTALES-F
058500
058600     DISPLAY '=============================================='
058700     DISPLAY 'TOTAL REGISTROS PROCESADOS : ' WS-TOTAL-REGISTROS
058800     DISPLAY 'TOTAL IMPORTE EXITOSO      : '
058900                                      WS-TOTAL-IMPORTE-EXITO.
059000
059100 9000-FINAL-F. EXIT.
059200
059300
059400*----  CIERRE DE ARCHIVOS ------------------------------------------
059500 9010-CLOSE-FILES.
059600
059700     CLOSE TRANENT
059800     IF FS-TRANENT IS NOT EQUAL '00'
059900        DISPLAY '* ERROR EN CLOSE TRANENT = ' FS-TRANENT
060000        MOVE 9999 TO RETURN-CODE
060100     END-IF
060200
060300     CLOSE CTAMAE
060400     IF FS-CTAMAE IS NOT EQUAL '00'
060500        DISPLAY '* ERROR EN CLOSE CTAMAE  = ' FS-CTAMAE
060600        MOVE 9999 TO RETURN-CODE
060700     END-IF
060800
060900     CLOSE SALTRAN
061000     IF FS-SALTRAN IS NOT EQUAL '00'
061100        DISPLAY '* ERROR EN CLOSE SALTRAN = ' FS-SALTRAN
061200        MOVE 9999 TO RETURN-CODE
061300     END-IF
061400
061500     CLOSE LISTADO
061600     IF FS-LISTADO IS NOT EQUAL '00'
061700        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
061800        MOVE 9999 TO RETURN-CODE
061900     END-IF.
062000
062100 9010-CLOSE-FILES-F. EXIT.
062200
062300
062400*----  TITULOS Y SUBTITULOS DEL LISTADO DE RESUMEN ------------------
062500 9020-IMPRIMIR-TITULOS.
062600
062700     MOVE WS-FEC-DD TO IMP-TIT-FECHA(1:2)
062800     MOVE '/'       TO IMP-TIT-FECHA(3:1)
062900     MOVE WS-FEC-MM TO IMP-TIT-FECHA(4:2)
063000     MOVE '/'       TO IMP-TIT-FECHA(6:1)
063100     MOVE WS-FEC-AA TO IMP-TIT-FECHA(7:2)
063200     MOVE WS-CUENTA-PAGINA TO IMP-TIT-PAGINA
063300
063400     WRITE REG-LISTADO FROM IMP-TITULO AFTER PAGE
063500     WRITE REG-LISTADO FROM WS-LINE2   AFTER 1
063600     WRITE REG-LISTADO FROM IMP-SUBTITULO AFTER 1
063700     WRITE REG-LISTADO FROM WS-LINE2   AFTER 1
063800     MOVE 5 TO WS-CUENTA-LINEA.
063900
064000 9020-IMPRIMIR-TITULOS-F. EXIT.
064100
064200
064300*----  UNA LINEA DE DETALLE POR TIPO DE RESULTADO -------------------
064400 9030-IMPRIMIR-DETALLE.
064500
064600     EVALUATE WS-INDICE-ACUM
064700        WHEN 1  MOVE 'EXITO (S) ' TO IMP-DET-RESULT
064800        WHEN 2  MOVE 'INVAL. (I)' TO IMP-DET-RESULT
064900        WHEN 3  MOVE 'VACIO  (E)' TO IMP-DET-RESULT
065000        WHEN 4  MOVE 'FALLA  (F)' TO IMP-DET-RESULT
065100     END-EVALUATE
065200
065300     MOVE WS-ACUM-CANT (WS-INDICE-ACUM)    TO IMP-DET-CANT
065400     IF WS-INDICE-ACUM = 1
065500        MOVE WS-ACUM-IMPORTE (WS-INDICE-ACUM) TO IMP-DET-IMPORTE
065600     ELSE
065700        MOVE ZEROS TO IMP-DET-IMPORTE
065800     END-IF
065900
066000     WRITE REG-LISTADO FROM IMP-DETALLE AFTER 1
066100     ADD 1 TO WS-CUENTA-LINEA.
066200
066300 9030-IMPRIMIR-DETALLE-F. EXIT.
066400
066500
066600*----  LINEA DE TOTAL FINAL DEL LISTADO ------------------------------
066700 9040-IMPRIMIR-TOTALES.
066800
066900     WRITE REG-LISTADO FROM WS-LINE AFTER 1
067000     MOVE WS-TOTAL-REGISTROS     TO IMP-TOT-REG
067100     MOVE WS-TOTAL-IMPORTE-EXITO TO IMP-TOT-IMPORTE
067200     WRITE REG-LISTADO FROM IMP-TOTAL-FINAL AFTER 1.
067300
067400 9040-IMPRIMIR-TOTALES-F. EXIT.
