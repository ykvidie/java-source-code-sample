000100*    CPCTAMAE
000200**************************************
000300*    LAYOUT CUENTA MAESTRO (VSAM)    *
000400*    ORIGEN.MAESTROS.CTAMAE.KSDS     *
000500*    LARGO 21 BYTES - CLAVE (1,14)   *
000600**************************************
000700 01  REG-CTAMAE.
000800     03  CTA-CLAVE.
000900         05  CTA-COD-SUC     PIC X(06)    VALUE SPACES.
001000         05  CTA-NRO-CTA     PIC X(08)    VALUE SPACES.
001100*---- VISTA ALTERNATIVA DE LA CLAVE PARA CORTE POR SUCURSAL -----
001200     03  CTA-CLAVE-CORTE REDEFINES CTA-CLAVE.
001300         05  CTC-COD-SUC     PIC X(06).
001400         05  CTC-NRO-CTA-NUM PIC 9(08).
001500     03  CTA-SALDO           PIC S9(07)V99 COMP-3
001600                                          VALUE ZEROS.
001700     03  FILLER              PIC X(02)    VALUE SPACES.
001800*////////////////////////////////////////////////////////////////
